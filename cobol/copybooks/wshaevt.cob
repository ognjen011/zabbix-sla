000100*****************************************************                    
000110*                                                     *                  
000120*   Record Definition For Host Outage Event File      *                  
000130*        Sorted ascending EV-Host-Id, EV-Start-Time    *                 
000140*****************************************************                    
000150*  File size 27 bytes.  Fields sum to the full 27                        
000160*  bytes so this layout carries no spare filler -                        
000170*  same reasoning as HA-Group-Record above.                              
000180*                                                                        
000190* 12/05/91 rjh - Created.                                                
000200* 07/07/95 rjh - Problem/recovery pairs now joined                       
000210*                before this file is built - EV-End-                     
000220*                Time carries zero for an event still                    
000230*                open, so no second pass is needed.                      
000240*                                                                        
000250 01  HA-Event-Record.                                                    
000260     03  EV-Host-Id            pic 9(6).                                 
000270*                 Foreign key to HA-Host-Record.                         
000280     03  EV-Start-Time         pic 9(10).                                
000290*                 Outage start, epoch seconds.                           
000300     03  EV-End-Time           pic 9(10).                                
000310*                 Epoch seconds, zero = unresolved.                      
000320     03  EV-Type               pic x.                                    
000330*                 P = ping outage, else not counted.                     
