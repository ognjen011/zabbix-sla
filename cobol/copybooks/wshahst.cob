000100*****************************************************                    
000110*                                                     *                  
000120*   Record Definition For Monitored Host File         *                  
000130*        Uses HT-Host-Id as key, HT-Group-Id owns      *                 
000140*****************************************************                    
000150*  File size 64 bytes.  Fields sum to the full 64                        
000160*  bytes so this layout carries no spare filler -                        
000170*  same reasoning as HA-Group-Record above.                              
000180*                                                                        
000190* 12/05/91 rjh - Created.                                                
000200* 19/02/94 rjh - HT-Excluded added, replaces the old                     
000210*                global + per-group name exclusion                       
000220*                lists - those are now resolved into                     
000230*                this flag before the file is built.                     
000240*                                                                        
000250 01  HA-Host-Record.                                                     
000260     03  HT-Host-Id            pic 9(6).                                 
000270*                 Key - EVENTS is sorted within this value.              
000280     03  HT-Group-Id           pic 9(6).                                 
000290*                 Foreign key to HA-Group-Record - file is               
000300*                 sorted within this value, ascending.                   
000310     03  HT-Host-Name          pic x(30).                                
000320     03  HT-Host-Tech          pic x(20).                                
000330*                 Owning support team code, not a product                
000340*                 or technical field despite the name.                   
000350     03  HT-Status             pic 9.                                    
000360*                 0 = enabled, 1 = disabled (skipped)                    
000370     03  HT-Excluded           pic x.                                    
000380*                 Y = excluded from reporting                            
