000100*****************************************************                    
000110*                                                     *                  
000120*   Record Definition For Run Control File            *                  
000130*        Single record, replaces operator prompts      *                 
000140*        for period + the three reporting windows      *                 
000150*****************************************************                    
000160*  File size 65 bytes.  Fields sum to the full 65                        
000170*  bytes so this layout carries no spare filler -                        
000180*  same reasoning as HA-Group-Record above.                              
000190*                                                                        
000200* 12/05/91 rjh - Created.                                                
000210* 30/08/94 rjh - Added CT-Window-Pairs redefinition                      
000220*                so the availability calculator can                      
000230*                step through the 3 windows with one                     
000240*                subscript instead of 3 sets of IFs.                     
000250*                                                                        
000260 01  HA-Control-Record.                                                  
000270     03  CT-Period             pic x(5).                                 
000280*                 DAY  , WEEK  or MONTH - device SLA.                    
000290     03  CT-1d-From            pic 9(10).                                
000300*                 Trailing 1-day window, epoch seconds.                  
000310     03  CT-1d-Till            pic 9(10).                                
000320     03  CT-7d-From            pic 9(10).                                
000330*                 Trailing 7-day window, epoch seconds.                  
000340     03  CT-7d-Till            pic 9(10).                                
000350     03  CT-Pm-From            pic 9(10).                                
000360*                 Previous calendar month window.                        
000370     03  CT-Pm-Till            pic 9(10).                                
000380*                                                                        
000390 01  CT-Window-Pairs redefines HA-Control-Record.                        
000400     03  filler                pic x(5).                                 
000410     03  CT-Window             occurs 3 times.                           
000420         05  CT-Win-From       pic 9(10).                                
000430         05  CT-Win-Till       pic 9(10).                                
000440*                 1 = 1-day, 2 = 7-day, 3 = prev month                   
