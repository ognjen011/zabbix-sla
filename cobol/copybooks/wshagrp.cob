000100*****************************************************                    
000110*                                                     *                  
000120*   Record Definition For Host Group File             *                  
000130*        Uses HG-Group-Id as key                      *                  
000140*****************************************************                    
000150*  File size 46 bytes.  Fields sum to the full 46                        
000160*  bytes quoted below so this layout carries no                          
000170*  spare filler - see PY-Chk-Record for the house                        
000180*  precedent (external record, nothing to pad).                          
000190*                                                                        
000200* 12/05/91 rjh - Created.                                                
000210* 03/11/93 rjh - Added HG-Orange-Band, was a literal                     
000220*                5.00 in the report program before.                      
000230*                                                                        
000240 01  HA-Group-Record.                                                    
000250     03  HG-Group-Id           pic 9(6).                                 
000260*                 Key - HOSTS is sorted within this value.               
000270     03  HG-Group-Name         pic x(30).                                
000280     03  HG-Sla-Target         pic 9(3)v99.                              
000290*                 Target percentage for this group's device              
000300*                 and pooled SLA figures - e.g. 099.90.                  
000310     03  HG-Orange-Band        pic 9(3)v99.                              
000320*                 Width of the WARNING band below target -               
000330*                 see change note above.                                 
