000100*****************************************************************        
000110*                                                               *        
000120*          HOST AVAILABILITY SLA REPORTING - BATCH             *         
000130*                                                               *        
000140*****************************************************************        
000150 IDENTIFICATION DIVISION.                                                
000160 PROGRAM-ID. HASLARPT.                                                   
000170 AUTHOR. R J HENSHAW.                                                    
000180 INSTALLATION. STATE COMPUTER SERVICES DIVISION.                         
000190 DATE-WRITTEN. 05/12/91.                                                 
000200 DATE-COMPILED.                                                          
000210 SECURITY. STATE COMPUTER SERVICES DIVISION - INTERNAL USE ONLY.         
000220*                                                                        
000230*****************************************************************        
000240*                                                                        
000250* Remarks.          Reads the outage event log built overnight           
000260*                   by the network poller and produces the               
000270*                   periodic (DAY/WEEK/MONTH) Service Level              
000280*                   report for every monitored host group -              
000290*                   percentage availability over the trailing            
000300*                   1 day, 7 days and previous calendar month,           
000310*                   the host's device SLA for the run's period,          
000320*                   classified against its group's SLA target,           
000330*                   rolled up into a pooled group SLA and a              
000340*                   run summary across every group.                      
000350*                                                                        
000360* Version.          See PROG-NAME in working storage.                    
000370*                                                                        
000380* Called modules.   None.                                                
000390*                                                                        
000400* Files used.       CONTROL  - run period + the 3 report windows.        
000410*                   GROUPS   - host group master.                        
000420*                   HOSTS    - monitored host master.                    
000430*                   EVENTS   - outage (downtime) event log.              
000440*                   REPORT   - printed SLA report, 132 columns.          
000450*                                                                        
000460* Error messages used.                                                   
000470*                   HA001 through HA006 - see WS-Error-Table.            
000480*                                                                        
000490* Changes:                                                               
000500* 05/12/91 rjh - Created.                                                
000510* 14/01/92 rjh - 1.01  Excluded-host flag added to HOSTS record,         
000520*                      replaces the separate exclusion list file.        
000530* 22/06/93 rjh - 1.02  Pooled group SLA now computed on summed           
000540*                      seconds, not an average of host percentages        
000550*                      - per revised SLA policy memo 93-14.              
000560* 30/08/94 mfk - 1.03  CT-Window-Pairs redefinition added to the         
000570*                      control record so the calculator can loop         
000580*                      the 3 windows on one subscript.                   
000590* 19/02/95 mfk - 1.04  HT-Excluded widened from numeric to a             
000600*                      single Y/N flag at the host master's              
000610*                      request.                                          
000620* 11/11/96 mfk - 1.05  Unresolved event handling fixed - an event        
000630*                      with a zero end time now runs to the end          
000640*                      of the window being measured, not to the          
000650*                      time of the run.                                  
000660* 03/02/98 dlt - 1.06  Year 2000 review.  CT- and EV- date/time          
000670*                      fields confirmed to already carry epoch           
000680*                      seconds, not 2-digit years - no change            
000690*                      required.  Logged per site Y2K sign-off           
000700*                      register, item 114.                               
000710* 17/09/99 dlt - 1.07  Added HA-Test-Switch (UPSI-0) console             
000720*                      diagnostics for the overnight support desk        
000730*                      - report content is not affected.                 
000740* 12/04/01 dlt - 1.08  Orange (warning) band widened from a flat         
000750*                      5.00 to a per-group HG-Orange-Band field.         
000760* 08/10/03 svc - 1.09  Group heading and summary section now each        
000770*                      start a new page, for the laser printer           
000780*                      forms change-over.                                
000790* 14/05/04 svc - 1.10  Zero-second window (pooled and per-host)          
000800*                      now rates 100.00 not zero - a window with         
000810*                      nothing measured against it was wrongly           
000820*                      dragging hosts/groups into BREACH.  SLA           
000830*                      target added to the console group summary         
000840*                      line at the overnight run desk's request.         
000850* 02/11/04 svc - 1.11  AA200 was skipping B0000 for an excluded or        
000860*                      disabled host, leaving that host's own run        
000870*                      of EVENTS unread - every host processed for        
000880*                      the rest of the run then found EV-Host-Id         
000890*                      permanently behind HT-Host-Id and loaded no        
000900*                      events at all, so it came out a silent            
000910*                      100.00%.  AA200 now always loads and              
000920*                      discards a skipped host's events before           
000930*                      moving to the next host, and logs the skip        
000940*                      to the console the same way AA230 logs test        
000950*                      diagnostics.                                      
000960*                                                                        
000970*****************************************************************        
000980* Copyright Notice.                                                      
000990* This program and its copybooks are the property of the State           
001000* Computer Services Division, Network Operations Bureau, and may         
001010* not be copied or disclosed outside the Division without the            
001020* written permission of the Bureau Chief.                                
001030*****************************************************************        
001040* Configuration is the same for every batch job on this box -            
001050* nothing here is specific to host availability reporting.               
001060 ENVIRONMENT DIVISION.                                                   
001070 CONFIGURATION SECTION.                                                  
001080 SOURCE-COMPUTER. IBM-SYSTEM.                                            
001090 OBJECT-COMPUTER. IBM-SYSTEM.                                            
001100* C01 drives the laser form channel for the page throws in               
001110* AA110/AA800 below.  HA-ALPHA-CLASS backs the CT-Period sanity          
001120* check in AA030.  UPSI-0 is the overnight test/diagnostics              
001130* switch set by the job's PARM card - see 1.07 below.                    
001140 SPECIAL-NAMES.                                                          
001150     C01 IS TOP-OF-FORM                                                  
001160     CLASS HA-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z" SPACE             
001170     UPSI-0 IS HA-TEST-SWITCH                                            
001180         ON STATUS IS HA-TEST-MODE-ON                                    
001190         OFF STATUS IS HA-TEST-MODE-OFF.                                 
001200 INPUT-OUTPUT SECTION.                                                   
001210* All five files are line-sequential flat files, assigned by             
001220* logical name - CONTROL/GROUPS/HOSTS/EVENTS/REPORT are DD               
001230* names resolved by the job's JCL, never a literal path.                 
001240 FILE-CONTROL.                                                           
001250     SELECT HA-CONTROL-FILE ASSIGN TO "CONTROL"                          
001260         ORGANIZATION IS LINE SEQUENTIAL                                 
001270         FILE STATUS IS WS-CONTROL-STATUS.                               
001280     SELECT HA-GROUP-FILE ASSIGN TO "GROUPS"                             
001290         ORGANIZATION IS LINE SEQUENTIAL                                 
001300         FILE STATUS IS WS-GROUP-STATUS.                                 
001310     SELECT HA-HOST-FILE ASSIGN TO "HOSTS"                               
001320         ORGANIZATION IS LINE SEQUENTIAL                                 
001330         FILE STATUS IS WS-HOST-STATUS.                                  
001340     SELECT HA-EVENT-FILE ASSIGN TO "EVENTS"                             
001350         ORGANIZATION IS LINE SEQUENTIAL                                 
001360         FILE STATUS IS WS-EVENT-STATUS.                                 
001370     SELECT HA-REPORT-FILE ASSIGN TO "REPORT"                            
001380         ORGANIZATION IS LINE SEQUENTIAL                                 
001390         FILE STATUS IS WS-REPORT-STATUS.                                
001400 DATA DIVISION.                                                          
001410 FILE SECTION.                                                           
001420*    One fixed record, the run's period and the 3 window                 
001430*    boundary pairs - see WSHACTL.COB for CT-Window-Pairs.               
001440 FD  HA-CONTROL-FILE                                                     
001450     LABEL RECORDS ARE STANDARD                                          
001460     RECORD CONTAINS 65 CHARACTERS.                                      
001470 COPY "WSHACTL.COB".                                                     
001480*    Host group master, one record per group, key HG-Group-Id -          
001490*    read in group-id order, same order as the HOSTS file below.         
001500 FD  HA-GROUP-FILE                                                       
001510     LABEL RECORDS ARE STANDARD                                          
001520     RECORD CONTAINS 46 CHARACTERS.                                      
001530 COPY "WSHAGRP.COB".                                                     
001540*    Monitored host master, one record per host, sorted within           
001550*    HT-Group-Id so the group/host break in AA100/AA200 above            
001560*    works off a plain sequential read, no SORT step needed.             
001570 FD  HA-HOST-FILE                                                        
001580     LABEL RECORDS ARE STANDARD                                          
001590     RECORD CONTAINS 64 CHARACTERS.                                      
001600 COPY "WSHAHST.COB".                                                     
001610*    Outage event log, built overnight by the network poller,            
001620*    sorted within EV-Host-Id to match the HOSTS file.                   
001630 FD  HA-EVENT-FILE                                                       
001640     LABEL RECORDS ARE STANDARD                                          
001650     RECORD CONTAINS 27 CHARACTERS.                                      
001660 COPY "WSHAEVT.COB".                                                     
001670*    Printed SLA report - 132-column listing, one print line             
001680*    buffer shared by every line layout in working storage               
001690*    (WS-Detail-Line, WS-Group-Total-Line and so on), moved in           
001700*    by the WRITE ... FROM on each line written.                         
001710 FD  HA-REPORT-FILE                                                      
001720     LABEL RECORDS ARE STANDARD                                          
001730     RECORD CONTAINS 132 CHARACTERS.                                     
001740 01  HA-Report-Line.                                                     
001750     03  filler                     pic x(132).                          
001760*                                                                        
001770 WORKING-STORAGE SECTION.                                                
001780*    ---------------------------------------------------------           
001790*    Standalone counters, switches and scratch fields - kept             
001800*    as 77-level items per shop convention, all together                 
001810*    ahead of the working-storage records and tables below.              
001820*    ---------------------------------------------------------           
001830 77  Prog-Name                      pic x(19)                            
001840                                     value "HASLARPT (1.11.00)".         
001850* File status bytes - standard 00/10 pairs, one per SELECT.              
001860 77  WS-Control-Status              pic xx.                              
001870     88  CONTROL-OK                 value "00".                          
001880     88  CONTROL-EOF                value "10".                          
001890 77  WS-Group-Status                pic xx.                              
001900     88  GROUP-OK                   value "00".                          
001910     88  GROUP-EOF                  value "10".                          
001920 77  WS-Host-Status                 pic xx.                              
001930     88  HOST-OK                    value "00".                          
001940     88  HOST-EOF                   value "10".                          
001950 77  WS-Event-Status                pic xx.                              
001960     88  EVENT-OK                   value "00".                          
001970     88  EVENT-EOF                  value "10".                          
001980 77  WS-Report-Status               pic xx.                              
001990     88  REPORT-OK                  value "00".                          
002000* Subscript into WS-Error-Table (below) for ZZ900's abort msg.           
002010 77  WS-Error-Ix                    pic 9      comp.                     
002020* CT-Period as read off the control record - DAY/WEEK/MONTH,             
002030* drives B0200's choice of which of the 3 windows is the                 
002040* device and group SLA figure for this run.                              
002050 77  WS-Run-Period                  pic x(5).                            
002060     88  RUN-PERIOD-DAY             value "DAY  ".                       
002070     88  RUN-PERIOD-WEEK            value "WEEK ".                       
002080     88  RUN-PERIOD-MONTH           value "MONTH".                       
002090* Count of outage events loaded for the host currently being             
002100* processed - reset per host by B0000, indexes WS-Event-Table.           
002110 77  WS-Event-Count                 pic 9(4)   comp value zero.          
002120* This run's device SLA figure (the window B0200 selected) for           
002130* the host currently being processed.                                    
002140 77  WS-Device-Sla-Pct              pic 9(3)v99.                         
002150* Which of the 3 WS-Host-Window rows (1/2/3) is this run's               
002160* device/group SLA window - set once in AA030, read everywhere.          
002170 77  WS-Device-Sla-Window           pic 9      comp.                     
002180* Shared classifier's 3 input parameters - caller loads all              
002190* three before PERFORM B0300-Classify-Status.                            
002200 77  WS-Classify-Pct                pic 9(3)v99.                         
002210 77  WS-Classify-Target             pic 9(3)v99.                         
002220 77  WS-Classify-Band               pic 9(3)v99.                         
002230* Working overlap window for B0120's event/window intersection           
002240* arithmetic - From/Till are the window bounds, Evt-Start/End            
002250* the event clipped to fit inside them.                                  
002260 77  WS-Ovl-From                    pic 9(10)  comp.                     
002270 77  WS-Ovl-Till                    pic 9(10)  comp.                     
002280 77  WS-Ovl-Evt-Start               pic 9(10)  comp.                     
002290 77  WS-Ovl-Evt-End                 pic 9(10)  comp.                     
002300* Result of B0300-Classify-Status - 1/2/3, never tested                  
002310* directly, always through one of the 88-levels below.                   
002320 77  WS-Status-Code                 pic 9      comp.                     
002330     88  STATUS-COMPLIANT           value 1.                             
002340     88  STATUS-WARNING             value 2.                             
002350     88  STATUS-BREACH              value 3.                             
002360* Group's pooled SLA figure for the device/group SLA window,             
002370* set by AA320, printed on the group total line and rolled               
002380* into the run summary by AA340.                                         
002390 77  WS-Grp-Overall-Sla-Pct         pic 9(3)v99.                         
002400* Current group's key fields, carried forward from the GROUPS            
002410* record read in AA100 for use against every host under it.              
002420 77  WS-Current-Group-Id            pic 9(6)   value zero.               
002430 77  WS-Current-Group-Name          pic x(30).                           
002440 77  WS-Current-Group-Target        pic 9(3)v99.                         
002450 77  WS-Current-Group-Band          pic 9(3)v99.                         
002460* Number of groups processed this run - also the high-water              
002470* mark used to drive the AA800 summary loop.                             
002480 77  WS-Group-Count                 pic 9(4)   comp value zero.          
002490* Scratch line built by the AA230/AA920 console DISPLAY work -           
002500* never written to the REPORT file.                                      
002510 77  WS-Diag-Line                   pic x(80).                           
002520*                                                                        
002530*    ---------------------------------------------------------           
002540*    House error message table - HA001 through HA006.  One               
002550*    WS-Error-Ix value per SELECTed file (1-5, in FD order)              
002560*    plus HA006 for an empty CONTROL file - ZZ900 quotes                 
002570*    whichever message WS-Error-Ix points to and stops the run.          
002580*    ---------------------------------------------------------           
002590 01  WS-Error-Table.                                                     
002600     03  filler  pic x(40)                                               
002610         value "HA001 CONTROL FILE WILL NOT OPEN      ".                 
002620     03  filler  pic x(40)                                               
002630         value "HA002 GROUPS FILE WILL NOT OPEN       ".                 
002640     03  filler  pic x(40)                                               
002650         value "HA003 HOSTS FILE WILL NOT OPEN        ".                 
002660     03  filler  pic x(40)                                               
002670         value "HA004 EVENTS FILE WILL NOT OPEN       ".                 
002680     03  filler  pic x(40)                                               
002690         value "HA005 REPORT FILE WILL NOT OPEN       ".                 
002700     03  filler  pic x(40)                                               
002710         value "HA006 CONTROL FILE EMPTY-NO RUN DATA  ".                 
002720 01  WS-Error-Table-R redefines WS-Error-Table.                          
002730     03  WS-Error-Msg               pic x(40) occurs 6 times.            
002740*                                                                        
002750*    ---------------------------------------------------------           
002760*    Per-host outage event table, loaded one host at a time              
002770*    from HA-Event-Record as the host file is read.  2000 is             
002780*    comfortably above the busiest host's overnight event                
002790*    count seen in practice - the table is re-used host to               
002800*    host, not accumulated across the whole run.                         
002810*    ---------------------------------------------------------           
002820 01  WS-Event-Table.                                                     
002830     03  WS-Event-Entry occurs 0 to 2000 times                           
002840             depending on WS-Event-Count                                 
002850             indexed by WS-Event-Ndx.                                    
002860         05  WS-Evt-Start           pic 9(10).                           
002870         05  WS-Evt-End             pic 9(10).                           
002880*                                                                        
002890*    ---------------------------------------------------------           
002900*    One row of working figures per report window, indexed               
002910*    1 = 1-day, 2 = 7-day, 3 = prev-month, matching the three            
002920*    CT-Win-From/CT-Win-Till pairs on the CONTROL record - the           
002930*    same 1/2/3 numbering is used for WS-Pool-Avail-Pct below            
002940*    and for WS-Device-Sla-Window, so all three always line up.          
002950*    ---------------------------------------------------------           
002960 01  WS-Host-Window-Figures.                                             
002970     03  WS-Host-Window occurs 3 times indexed by WS-Win-Ndx.            
002980         05  WS-Host-Down-Secs      pic 9(12) comp.                      
002990         05  WS-Host-Total-Secs     pic 9(12) comp.                      
003000         05  WS-Host-Avail-Pct      pic 9(3)v99.                         
003010* Group-level equivalent of WS-Host-Avail-Pct above, set by              
003020* AA310 from the group's pooled seconds, not from any host row.          
003030 01  WS-Pool-Avail-Table.                                                
003040     03  WS-Pool-Avail-Pct occurs 3 times pic 9(3)v99.                   
003050*                                                                        
003060*    ---------------------------------------------------------           
003070*    Status classifier result, shared by host and group calls -          
003080*    WS-Status-Code (1/2/3) indexes straight into this table to          
003090*    get the text for the printed STATUS column.                         
003100*    ---------------------------------------------------------           
003110 01  WS-Status-Words.                                                    
003120     03  filler                     pic x(9) value "COMPLIANT".          
003130     03  filler                     pic x(9) value "WARNING  ".          
003140     03  filler                     pic x(9) value "BREACH   ".          
003150 01  WS-Status-Words-R redefines WS-Status-Words.                        
003160     03  WS-Status-Word             pic x(9) occurs 3 times.             
003170*                                                                        
003180*    ---------------------------------------------------------           
003190*    Running totals for the host group currently in progress,            
003200*    reset at the start of every group (AA120) and rolled into           
003210*    WS-Group-Summary-Table at the group break (AA340).                  
003220*    ---------------------------------------------------------           
003230 01  WS-Grp-Accum-Data.                                                  
003240*        Host counts by status - also reachable as the 4-entry           
003250*        WS-Grp-Count-Tbl redefinition below, purely so AA120            
003260*        can zero all four in one small PERFORM VARYING.                 
003270     03  WS-Grp-Counts.                                                  
003280         05  WS-Grp-Host-Cnt        pic 9(4) comp.                       
003290         05  WS-Grp-Compliant-Cnt   pic 9(4) comp.                       
003300         05  WS-Grp-Warning-Cnt     pic 9(4) comp.                       
003310         05  WS-Grp-Breach-Cnt      pic 9(4) comp.                       
003320     03  WS-Grp-Counts-R redefines WS-Grp-Counts.                        
003330         05  WS-Grp-Count-Tbl       pic 9(4) comp occurs 4 times         
003340                 indexed by WS-Cnt-Ndx.                                  
003350*        Pooled down/total seconds per window - the raw figures          
003360*        AA310 divides to get the group's pooled percentage.             
003370     03  WS-Grp-Sum occurs 3 times.                                      
003380         05  WS-Grp-Sum-Down        pic 9(12) comp.                      
003390         05  WS-Grp-Sum-Total       pic 9(12) comp.                      
003400     03  filler                     pic x(4).                            
003410*                                                                        
003420*    ---------------------------------------------------------           
003430*    One entry saved per group for the run summary, printed              
003440*    after every group's detail section has gone to REPORT -             
003450*    fields here mirror WS-Grp-Accum-Data plus the group name            
003460*    and target, since the source counts are reset before the            
003470*    next group starts and would otherwise be lost by AA800.             
003480*    ---------------------------------------------------------           
003490 01  WS-Group-Summary-Table.                                             
003500     03  WS-Sum-Entry occurs 1 to 500 times                              
003510             depending on WS-Group-Count                                 
003520             indexed by WS-Sum-Ndx.                                      
003530         05  WS-Sum-Group-Name      pic x(30).                           
003540         05  WS-Sum-Target          pic 9(3)v99.                         
003550         05  WS-Sum-Host-Cnt        pic 9(4) comp.                       
003560         05  WS-Sum-Compliant-Cnt   pic 9(4) comp.                       
003570         05  WS-Sum-Warning-Cnt     pic 9(4) comp.                       
003580         05  WS-Sum-Breach-Cnt      pic 9(4) comp.                       
003590         05  WS-Sum-Pool-Avail occurs 3 times pic 9(3)v99.               
003600         05  WS-Sum-Overall-Avail   pic 9(3)v99.                         
003610         05  WS-Sum-Status-Code     pic 9 comp.                          
003620         05  filler                 pic x(5).                            
003630*                                                                        
003640*    ---------------------------------------------------------           
003650*    Printed lines, manually laid out - 132 print positions              
003660*    each, spacer fillers counted in by hand the way the                 
003670*    shop has always done its report layouts.                            
003680*    ---------------------------------------------------------           
003690* Starts each group's section - group name and its SLA target,           
003700* written once per group by AA110 before the column heading.             
003710 01  WS-Group-Heading-Line.                                              
003720     03  filler                     pic x      value space.              
003730     03  filler                     pic x(12)                            
003740         value "HOST GROUP: ".                                           
003750     03  WS-Ghl-Name                pic x(30).                           
003760     03  filler                     pic x(3)   value spaces.             
003770     03  filler                     pic x(13)                            
003780         value "SLA TARGET : ".                                          
003790     03  WS-Ghl-Target              pic zz9.99.                          
003800     03  filler                     pic x(67)  value spaces.             
003810* Column widths below (30/20/8/8/8/8/8/9) match the WS-Dtl-              
003820* fields on WS-Detail-Line position for position, so the                 
003830* heading lines up with the figures printed under it.                    
003840 01  WS-Column-Heading-Line.                                             
003850     03  filler                     pic x      value space.              
003860     03  filler                     pic x(30)  value "HOST NAME".        
003870     03  filler                     pic x      value space.              
003880     03  filler                     pic x(20)  value "HOST".             
003890*                 Really the owning support team - see the               
003900*                 change note on HT-Host-Tech in WSHAHST.COB.            
003910     03  filler                     pic x      value space.              
003920     03  filler                     pic x(8)   value "AVAIL 1D".         
003930     03  filler                     pic x      value space.              
003940     03  filler                     pic x(8)   value "AVAIL 7D".         
003950     03  filler                     pic x      value space.              
003960     03  filler                     pic x(8)   value "AVAIL PM".         
003970     03  filler                     pic x      value space.              
003980     03  filler                     pic x(8)   value "DEV SLA ".         
003990     03  filler                     pic x      value space.              
004000     03  filler                     pic x(8)   value "TARGET %".         
004010     03  filler                     pic x      value space.              
004020     03  filler                     pic x(9)   value "STATUS".           
004030     03  filler                     pic x(25)  value spaces.             
004040* One line per host - 1D/7D/PM availability, this run's device           
004050* SLA figure, the group target and the status word, filled by            
004060* AA210 for every included host.                                         
004070 01  WS-Detail-Line.                                                     
004080     03  filler                     pic x      value space.              
004090     03  WS-Dtl-Host-Name           pic x(30).                           
004100     03  filler                     pic x      value space.              
004110     03  WS-Dtl-Host-Tech           pic x(20).                           
004120     03  filler                     pic x      value space.              
004130     03  WS-Dtl-Avail-1d            pic zz9.99.                          
004140     03  filler                     pic x(2)   value spaces.             
004150     03  filler                     pic x      value space.              
004160     03  WS-Dtl-Avail-7d            pic zz9.99.                          
004170     03  filler                     pic x(2)   value spaces.             
004180     03  filler                     pic x      value space.              
004190     03  WS-Dtl-Avail-Pm            pic zz9.99.                          
004200     03  filler                     pic x(2)   value spaces.             
004210     03  filler                     pic x      value space.              
004220     03  WS-Dtl-Device-Sla          pic zz9.99.                          
004230     03  filler                     pic x(2)   value spaces.             
004240     03  filler                     pic x      value space.              
004250     03  WS-Dtl-Target              pic zz9.99.                          
004260     03  filler                     pic x(2)   value spaces.             
004270     03  filler                     pic x      value space.              
004280     03  WS-Dtl-Status              pic x(9).                            
004290*                 25 bytes reserved to the 132-column line               
004300*                 width - spare room for a future column                 
004310*                 without re-laying out the whole line.                  
004320     03  filler                     pic x(25)  value spaces.             
004330* Trailer under a group's host lines - the 3 pooled windows,             
004340* pooled overall SLA figure and its status, filled by AA330.             
004350 01  WS-Group-Total-Line.                                                
004360     03  filler                     pic x      value space.              
004370     03  filler                     pic x(18)                            
004380         value "OVERALL GROUP SLA".                                      
004390     03  filler                     pic x(34) value spaces.              
004400     03  WS-Tot-Avail-1d            pic zz9.99.                          
004410     03  filler                     pic x(2)   value spaces.             
004420     03  filler                     pic x      value space.              
004430     03  WS-Tot-Avail-7d            pic zz9.99.                          
004440     03  filler                     pic x(2)   value spaces.             
004450     03  filler                     pic x      value space.              
004460     03  WS-Tot-Avail-Pm            pic zz9.99.                          
004470     03  filler                     pic x(2)   value spaces.             
004480     03  filler                     pic x      value space.              
004490     03  WS-Tot-Overall-Sla         pic zz9.99.                          
004500     03  filler                     pic x(2)   value spaces.             
004510     03  filler                     pic x      value space.              
004520     03  WS-Tot-Target              pic zz9.99.                          
004530     03  filler                     pic x(2)   value spaces.             
004540     03  filler                     pic x      value space.              
004550     03  WS-Tot-Status              pic x(9).                            
004560*                 Same trailing 25-byte pad as the detail                
004570*                 line above it, for the same reason.                    
004580     03  filler                     pic x(25)  value spaces.             
004590* One all-spaces line, used between sections and between                 
004600* groups to keep the printed report readable.                            
004610 01  WS-Blank-Line                  pic x(132) value spaces.             
004620* Column heading for the AA800 run summary page - one row per            
004630* group that ran, so the column order here has to match                  
004640* WS-Summary-Line below exactly.                                         
004650 01  WS-Summary-Heading-Line.                                            
004660     03  filler                     pic x      value space.              
004670     03  filler                     pic x(30)  value "HOST GROUP".        
004680     03  filler                     pic x      value space.              
004690     03  filler                     pic x(8)   value "TARGET %".         
004700     03  filler                     pic x      value space.              
004710     03  filler                     pic x(8)   value "HOSTS".            
004720     03  filler                     pic x      value space.              
004730     03  filler                     pic x(8)   value "COMPLIAN".         
004740     03  filler                     pic x      value space.              
004750     03  filler                     pic x(8)   value "WARNING".          
004760     03  filler                     pic x      value space.              
004770     03  filler                     pic x(8)   value "BREACH".           
004780     03  filler                     pic x      value space.              
004790     03  filler                     pic x(8)   value "OVR 1D".           
004800     03  filler                     pic x      value space.              
004810     03  filler                     pic x(8)   value "OVR 7D".           
004820     03  filler                     pic x      value space.              
004830     03  filler                     pic x(8)   value "OVR PM".           
004840     03  filler                     pic x      value space.              
004850     03  filler                     pic x(8)   value "GRP SLA".          
004860     03  filler                     pic x      value space.              
004870     03  filler                     pic x(9)   value "STATUS".           
004880     03  filler                     pic x(10)  value spaces.             
004890* One row per group on the run summary page - pulled from                
004900* WS-Group-Summary-Table by AA810, not re-read from any file.            
004910 01  WS-Summary-Line.                                                    
004920     03  filler                     pic x      value space.              
004930     03  WS-Sl-Group-Name           pic x(30).                           
004940     03  filler                     pic x      value space.              
004950     03  WS-Sl-Target               pic zz9.99.                          
004960     03  filler                     pic x(2)   value spaces.             
004970     03  filler                     pic x      value space.              
004980     03  WS-Sl-Host-Cnt             pic zzz9.                            
004990     03  filler                     pic x(4)   value spaces.             
005000     03  filler                     pic x      value space.              
005010     03  WS-Sl-Compliant-Cnt        pic zzz9.                            
005020     03  filler                     pic x(4)   value spaces.             
005030     03  filler                     pic x      value space.              
005040     03  WS-Sl-Warning-Cnt          pic zzz9.                            
005050     03  filler                     pic x(4)   value spaces.             
005060     03  filler                     pic x      value space.              
005070     03  WS-Sl-Breach-Cnt           pic zzz9.                            
005080     03  filler                     pic x(4)   value spaces.             
005090     03  filler                     pic x      value space.              
005100     03  WS-Sl-Avail-1d             pic zz9.99.                          
005110     03  filler                     pic x(2)   value spaces.             
005120     03  filler                     pic x      value space.              
005130     03  WS-Sl-Avail-7d             pic zz9.99.                          
005140     03  filler                     pic x(2)   value spaces.             
005150     03  filler                     pic x      value space.              
005160     03  WS-Sl-Avail-Pm             pic zz9.99.                          
005170     03  filler                     pic x(2)   value spaces.             
005180     03  filler                     pic x      value space.              
005190     03  WS-Sl-Overall-Sla          pic zz9.99.                          
005200     03  filler                     pic x(2)   value spaces.             
005210     03  filler                     pic x      value space.              
005220     03  WS-Sl-Status               pic x(9).                            
005230*                 Trailing pad to the 132-column line width,             
005240*                 same convention as the detail/total lines.             
005250     03  filler                     pic x(10)  value spaces.             
005260*                                                                        
005270 PROCEDURE DIVISION.                                                     
005280*                                                                        
005290*****************************************************************        
005300*    AA000 SECTION - MAIN LINE.                                          
005310*    One CONTROL record drives the whole run.  GROUPS is the             
005320*    outer control-break file, HOSTS nests inside each group,            
005330*    and EVENTS is consumed one host at a time by the B0000              
005340*    availability calculator below - none of the three input             
005350*    files is ever read independently of this driving order.             
005360*****************************************************************        
005370 AA000-Main-Section.                                                     
005380     PERFORM AA010-Initialize.                                           
005390     PERFORM AA020-Open-Files.                                           
005400     PERFORM AA030-Read-Control-Rec.                                     
005410*        Priming reads for the group/host control break below -          
005420*        standard read-ahead idiom, one per file, before the             
005430*        main processing loop ever tests for EOF.                        
005440     PERFORM ZZ010-Read-Group-Rec.                                       
005450     PERFORM ZZ020-Read-Host-Rec.                                        
005460*        Group break loop - one pass of AA100 per HOST-GROUP-            
005470*        RECORD, terminated when GROUPS reaches end of file.             
005480     PERFORM AA100-Process-One-Group THRU AA100-Exit                     
005490         UNTIL GROUP-EOF.                                                
005500     PERFORM AA800-Write-Summary-Section THRU AA800-Exit.                
005510     PERFORM AA900-Close-Files.                                          
005520     PERFORM AA910-Display-Run-Complete THRU AA910-Exit.                 
005530*        Normal end of job - RETURN-CODE stays at its default            
005540*        zero; ZZ900 is the only path that sets it non-zero.             
005550     STOP RUN.                                                           
005560*                                                                        
005570* Run-wide counters zeroed before the first record is read -             
005580* WS-Event-Count also gets re-zeroed per host in B0000 below,            
005590* this first MOVE just covers the table before first use.                
005600 AA010-Initialize.                                                       
005610     MOVE ZERO TO WS-Event-Count.                                        
005620     MOVE ZERO TO WS-Group-Count.                                        
005630*                                                                        
005640* Opens all five files and aborts the run on the first bad               
005650* open, quoting the matching HA0nn message from the error                
005660* table.  Order matches the FD order above - CONTROL, GROUPS,            
005670* HOSTS, EVENTS, then the output REPORT file last.                       
005680 AA020-Open-Files.                                                       
005690     OPEN INPUT HA-Control-File.                                         
005700     IF NOT CONTROL-OK                                                   
005710         MOVE 1 TO WS-Error-Ix                                           
005720         PERFORM ZZ900-Display-Error-And-Abort                           
005730     END-IF.                                                             
005740     OPEN INPUT HA-Group-File.                                           
005750     IF NOT GROUP-OK                                                     
005760         MOVE 2 TO WS-Error-Ix                                           
005770         PERFORM ZZ900-Display-Error-And-Abort                           
005780     END-IF.                                                             
005790     OPEN INPUT HA-Host-File.                                            
005800     IF NOT HOST-OK                                                      
005810         MOVE 3 TO WS-Error-Ix                                           
005820         PERFORM ZZ900-Display-Error-And-Abort                           
005830     END-IF.                                                             
005840     OPEN INPUT HA-Event-File.                                           
005850     IF NOT EVENT-OK                                                     
005860         MOVE 4 TO WS-Error-Ix                                           
005870         PERFORM ZZ900-Display-Error-And-Abort                           
005880     END-IF.                                                             
005890     OPEN OUTPUT HA-Report-File.                                         
005900     IF NOT REPORT-OK                                                    
005910         MOVE 5 TO WS-Error-Ix                                           
005920         PERFORM ZZ900-Display-Error-And-Abort                           
005930     END-IF.                                                             
005940*                                                                        
005950* CONTROL is a single-record file (replaces the old operator             
005960* prompt for period and the three report window times) - an              
005970* empty file is itself an error (HA006), there being no run              
005980* to do.  CT-Period is only ever DAY, WEEK or MONTH but is               
005990* carried as plain text, not an 88-level match, so a bad tape            
006000* or test file with garbage in the field is merely warned                
006010* about (the B0200 EVALUATE below falls through to MONTH on              
006020* anything that is not DAY or WEEK) rather than aborting the             
006030* whole overnight run over one bad byte.                                 
006040 AA030-Read-Control-Rec.                                                 
006050     READ HA-Control-File                                                
006060         AT END                                                          
006070             MOVE 6 TO WS-Error-Ix                                       
006080             PERFORM ZZ900-Display-Error-And-Abort                       
006090     END-READ.                                                           
006100     MOVE CT-Period TO WS-Run-Period.                                    
006110     IF WS-Run-Period IS NOT HA-ALPHA-CLASS                              
006120         DISPLAY "HASLARPT - CT-PERIOD NOT ALPHABETIC, "                 
006130             "DEFAULTING TO MONTH WINDOW"                                
006140     END-IF.                                                             
006150*        Device SLA window (1/2/3) is fixed for the whole run,           
006160*        so it is worked out once here rather than inside the            
006170*        per-host loop in AA200 below.                                   
006180     PERFORM B0200-Select-Device-Sla.                                    
006190*                                                                        
006200*****************************************************************        
006210*    AA100 SECTION - ONE HOST GROUP, GROUPS FILE DRIVES THE LOOP.        
006220*    GROUPS is read ascending on HG-Group-Id and HOSTS is built          
006230*    in the same host-group order, so the nested HOSTS loop              
006240*    below can simply watch for HT-Group-Id changing rather              
006250*    than carrying a separate lookahead/held-record area - the           
006260*    last HOSTS record read is still sitting in the FD when              
006270*    the loop below tests it, which is all COBOL guarantees              
006280*    and all this driver needs.                                          
006290*****************************************************************        
006300 AA100-Process-One-Group.                                                
006310     MOVE HG-Group-Id     TO WS-Current-Group-Id.                        
006320     MOVE HG-Group-Name   TO WS-Current-Group-Name.                      
006330     MOVE HG-Sla-Target   TO WS-Current-Group-Target.                    
006340     MOVE HG-Orange-Band  TO WS-Current-Group-Band.                      
006350     PERFORM AA120-Init-Group-Accum THRU AA120-Exit.                     
006360     PERFORM AA110-Write-Group-Heading.                                  
006370*        Inner host loop - one pass of AA200 per host whose              
006380*        HT-Group-Id matches the group just started, stopping            
006390*        at HOSTS end of file or the next group's first host.            
006400     PERFORM AA200-Process-One-Host THRU AA200-Exit                      
006410         UNTIL HOST-EOF                                                  
006420         OR HT-Group-Id NOT = WS-Current-Group-Id.                       
006430     PERFORM AA300-Group-Control-Break THRU AA300-Exit.                  
006440     PERFORM ZZ010-Read-Group-Rec.                                       
006450 AA100-Exit.                                                             
006460     EXIT.                                                               
006470*                                                                        
006480* Group heading, then a blank separator line, then the column            
006490* headings - each host group starts on a fresh page (the                 
006500* laser forms change-over logged below under 1.09) so the                
006510* operator can pull a single group's pages out of the stack              
006520* without hunting through a continuous listing.                          
006530 AA110-Write-Group-Heading.                                              
006540     MOVE WS-Current-Group-Name   TO WS-Ghl-Name.                        
006550     MOVE WS-Current-Group-Target TO WS-Ghl-Target.                      
006560     WRITE HA-Report-Line FROM WS-Group-Heading-Line                     
006570         AFTER ADVANCING TOP-OF-FORM.                                    
006580     WRITE HA-Report-Line FROM WS-Blank-Line                             
006590         AFTER ADVANCING 1 LINE.                                         
006600     WRITE HA-Report-Line FROM WS-Column-Heading-Line                    
006610         AFTER ADVANCING 1 LINE.                                         
006620*                                                                        
006630* Clears this group's running counts and window sums before              
006640* any host is processed - WS-Grp-Counts-R is a same-type                 
006650* REDEFINES of WS-Grp-Counts used purely so the four counters            
006660* can be zeroed in one subscripted loop instead of four                  
006670* separate MOVEs.                                                        
006680 AA120-Init-Group-Accum.                                                 
006690     PERFORM AA122-Zero-One-Count THRU AA122-Exit                        
006700         VARYING WS-Cnt-Ndx FROM 1 BY 1                                  
006710         UNTIL WS-Cnt-Ndx > 4.                                           
006720     PERFORM AA124-Zero-One-Window-Sum THRU AA124-Exit                   
006730         VARYING WS-Win-Ndx FROM 1 BY 1                                  
006740         UNTIL WS-Win-Ndx > 3.                                           
006750 AA120-Exit.                                                             
006760     EXIT.                                                               
006770*                                                                        
006780* One counter (host/compliant/warning/breach) per call.                  
006790 AA122-Zero-One-Count.                                                   
006800     MOVE ZERO TO WS-Grp-Count-Tbl (WS-Cnt-Ndx).                         
006810 AA122-Exit.                                                             
006820     EXIT.                                                               
006830*                                                                        
006840* One window's (1-day/7-day/prev-month) pooled down/total                
006850* seconds per call.                                                      
006860 AA124-Zero-One-Window-Sum.                                              
006870     MOVE ZERO TO WS-Grp-Sum-Down (WS-Win-Ndx).                          
006880     MOVE ZERO TO WS-Grp-Sum-Total (WS-Win-Ndx).                         
006890 AA124-Exit.                                                             
006900     EXIT.                                                               
006910*                                                                        
006920*****************************************************************        
006930*    AA200 SECTION - ONE HOST WITHIN THE CURRENT GROUP.                  
006940*    A host is skipped entirely - no detail line, no figures             
006950*    rolled into the group totals - when HT-Excluded is Y (the           
006960*    old global-plus-per-group exclusion lists, resolved down            
006970*    to this one flag before the file is built - see the                 
006980*    change note on the HOSTS copybook) or HT-Status shows the           
006990*    host disabled in the monitoring system.  Everything below           
007000*    AA200-Exit is skipped by the GO TO for such a host - but            
007010*    its own run of EVENTS must still be drained first, see              
007020*    1.11 above, or the shared EVENTS cursor is left parked on           
007030*    those rows and every host read for the rest of the run              
007040*    comes out a false 100.00%.                                          
007050*****************************************************************        
007060 AA200-Process-One-Host.                                                 
007070     IF HT-Excluded = "Y" OR HT-Status NOT = 0                           
007080         PERFORM AA205-Log-Skipped-Host                                  
007090*            B0000 keys off HT-Host-Id still in the HOSTS                
007100*            buffer, so it must run before ZZ020 moves on to             
007110*            the next host record, not after.                            
007120         PERFORM B0000-Load-Host-Events THRU B0000-Exit                  
007130         PERFORM ZZ020-Read-Host-Rec                                     
007140         GO TO AA200-Exit                                                
007150     END-IF.                                                             
007160*        Load this host's outage events and derive its 1-day,            
007170*        7-day and previous-month availability percentages.              
007180     PERFORM B0000-Load-Host-Events THRU B0000-Exit.                     
007190     PERFORM B0100-Calc-Availabilities THRU B0100-Exit.                  
007200*        Device SLA is whichever of the 3 windows matches the            
007210*        run's CT-Period, picked once in AA030 and reused here           
007220*        for every host - it is the figure the group's target            
007230*        and orange band are actually measured against.                  
007240     MOVE WS-Host-Avail-Pct (WS-Device-Sla-Window)                       
007250         TO WS-Device-Sla-Pct.                                           
007260     MOVE WS-Device-Sla-Pct       TO WS-Classify-Pct.                    
007270     MOVE WS-Current-Group-Target TO WS-Classify-Target.                 
007280     MOVE WS-Current-Group-Band   TO WS-Classify-Band.                   
007290     PERFORM B0300-Classify-Status.                                      
007300     PERFORM AA210-Write-Detail-Line.                                    
007310     PERFORM AA220-Accum-Group-Totals THRU AA220-Exit.                   
007320*        Console diagnostics only print when the overnight job           
007330*        is run with the test switch UP - see 1.07 below.                
007340     IF HA-TEST-MODE-ON                                                  
007350         PERFORM AA230-Display-Test-Diagnostics                          
007360     END-IF.                                                             
007370     PERFORM ZZ020-Read-Host-Rec.                                        
007380 AA200-Exit.                                                             
007390     EXIT.                                                               
007400*                                                                        
007410* 02/11/04 svc - added so an excluded/disabled host leaves a             
007420*                trace on the console, per the house rule that           
007430*                skipped hosts are logged, not just dropped              
007440*                from the counts.                                        
007450 AA205-Log-Skipped-Host.                                                 
007460     MOVE SPACES TO WS-Diag-Line.                                        
007470     STRING HT-Host-Id          DELIMITED BY SIZE                        
007480             " SKIPPED EXCL="   DELIMITED BY SIZE                        
007490             HT-Excluded        DELIMITED BY SIZE                        
007500             " STATUS="         DELIMITED BY SIZE                        
007510             HT-Status          DELIMITED BY SIZE                        
007520         INTO WS-Diag-Line.                                              
007530     DISPLAY WS-Diag-Line.                                               
007540 AA205-Exit.                                                             
007550     EXIT.                                                               
007560*                                                                        
007570* One detail line per included host - all 3 availability                 
007580* windows, the device SLA figure and the COMPLIANT/WARNING/              
007590* BREACH status word worked out above.                                   
007600 AA210-Write-Detail-Line.                                                
007610*        HT-Host-Tech is the support team code, not a                    
007620*        technical/product field - shown so the support desk             
007630*        can see at a glance who owns a BREACH host.                     
007640     MOVE HT-Host-Name             TO WS-Dtl-Host-Name.                  
007650     MOVE HT-Host-Tech             TO WS-Dtl-Host-Tech.                  
007660     MOVE WS-Host-Avail-Pct (1)    TO WS-Dtl-Avail-1d.                   
007670     MOVE WS-Host-Avail-Pct (2)    TO WS-Dtl-Avail-7d.                   
007680     MOVE WS-Host-Avail-Pct (3)    TO WS-Dtl-Avail-Pm.                   
007690*        Device SLA and target/status are the figures that               
007700*        were actually fed to B0300 above, not independently             
007710*        recomputed here.                                                
007720     MOVE WS-Device-Sla-Pct        TO WS-Dtl-Device-Sla.                 
007730     MOVE WS-Current-Group-Target  TO WS-Dtl-Target.                     
007740     MOVE WS-Status-Word (WS-Status-Code) TO WS-Dtl-Status.              
007750     WRITE HA-Report-Line FROM WS-Detail-Line                            
007760         AFTER ADVANCING 1 LINE.                                         
007770*                                                                        
007780* Rolls this one host into the group's running counts (used              
007790* for the group total line and the run summary) and into the             
007800* pooled down/total seconds per window (used by AA310 below              
007810* for the pooled group SLA, not a plain average of hosts).               
007820 AA220-Accum-Group-Totals.                                               
007830     ADD 1 TO WS-Grp-Host-Cnt.                                           
007840     EVALUATE TRUE                                                       
007850         WHEN STATUS-COMPLIANT                                           
007860             ADD 1 TO WS-Grp-Compliant-Cnt                               
007870         WHEN STATUS-WARNING                                             
007880             ADD 1 TO WS-Grp-Warning-Cnt                                 
007890         WHEN STATUS-BREACH                                              
007900             ADD 1 TO WS-Grp-Breach-Cnt                                  
007910     END-EVALUATE.                                                       
007920     PERFORM AA222-Add-One-Window-Total THRU AA222-Exit                  
007930         VARYING WS-Win-Ndx FROM 1 BY 1                                  
007940         UNTIL WS-Win-Ndx > 3.                                           
007950 AA220-Exit.                                                             
007960     EXIT.                                                               
007970*                                                                        
007980* One window's down/total seconds added into the group's                 
007990* pooled sums per call.                                                  
008000 AA222-Add-One-Window-Total.                                             
008010     ADD WS-Host-Down-Secs (WS-Win-Ndx)                                  
008020         TO WS-Grp-Sum-Down (WS-Win-Ndx).                                
008030     ADD WS-Host-Total-Secs (WS-Win-Ndx)                                 
008040         TO WS-Grp-Sum-Total (WS-Win-Ndx).                               
008050 AA222-Exit.                                                             
008060     EXIT.                                                               
008070*                                                                        
008080* 17/09/99 dlt - AA230 added with HA-Test-Switch (UPSI-0).               
008090*                Prints the raw (unrounded by any display                
008100*                edit) device SLA figure for one host to the             
008110*                console - diagnostic only, never to REPORT,             
008120*                and has no effect on anything the report                
008130*                prints or the figures it is built from.                 
008140 AA230-Display-Test-Diagnostics.                                         
008150     MOVE SPACES TO WS-Diag-Line.                                        
008160     STRING HT-Host-Id        DELIMITED BY SIZE                          
008170             " DEV-SLA-RAW="  DELIMITED BY SIZE                          
008180             WS-Device-Sla-Pct DELIMITED BY SIZE                         
008190         INTO WS-Diag-Line.                                              
008200     DISPLAY WS-Diag-Line.                                               
008210*                                                                        
008220*****************************************************************        
008230*    AA300 SECTION - GROUP CONTROL BREAK, POOLED GROUP SLA.              
008240*    Runs once per group, after its last host has been read -            
008250*    pools every host's down/total seconds (accumulated by               
008260*    AA220/AA222 above) into one group-wide figure per window,           
008270*    picks the period window for the group total line, and               
008280*    files the group's numbers away for the AA800 run summary.           
008290*****************************************************************        
008300 AA300-Group-Control-Break.                                              
008310     PERFORM AA310-Calc-Pooled-Pct THRU AA310-Exit                       
008320         VARYING WS-Win-Ndx FROM 1 BY 1                                  
008330         UNTIL WS-Win-Ndx > 3.                                           
008340     PERFORM AA320-Select-Group-Sla.                                     
008350     PERFORM AA330-Write-Group-Total-Line.                               
008360     PERFORM AA340-Save-Group-Summary.                                   
008370 AA300-Exit.                                                             
008380     EXIT.                                                               
008390*                                                                        
008400* 22/06/93 rjh - pooled on summed seconds, not an average of             
008410*                host percentages - policy memo 93-14.                   
008420* 14/05/04 svc - a window with no measured seconds at all                
008430*                (no hosts carried a total for it) is deemed             
008440*                fully available, not zero - brings the pooled           
008450*                figure into line with the per-host calculator           
008460*                below, which has always used the same rule.             
008470 AA310-Calc-Pooled-Pct.                                                  
008480     IF WS-Grp-Sum-Total (WS-Win-Ndx) = ZERO                             
008490         MOVE 100.00 TO WS-Pool-Avail-Pct (WS-Win-Ndx)                   
008500     ELSE                                                                
008510         COMPUTE WS-Pool-Avail-Pct (WS-Win-Ndx) ROUNDED =                
008520             ((WS-Grp-Sum-Total (WS-Win-Ndx) -                           
008530               WS-Grp-Sum-Down (WS-Win-Ndx)) * 100) /                    
008540               WS-Grp-Sum-Total (WS-Win-Ndx)                             
008550     END-IF.                                                             
008560 AA310-Exit.                                                             
008570     EXIT.                                                               
008580*                                                                        
008590* Same WS-Device-Sla-Window used for every host in AA200 picks           
008600* the group's overall SLA figure too, so the group total line            
008610* and its status word are measured against the same period the           
008620* hosts above it were.                                                   
008630 AA320-Select-Group-Sla.                                                 
008640     MOVE WS-Pool-Avail-Pct (WS-Device-Sla-Window)                       
008650         TO WS-Grp-Overall-Sla-Pct.                                      
008660     MOVE WS-Grp-Overall-Sla-Pct   TO WS-Classify-Pct.                   
008670     MOVE WS-Current-Group-Target  TO WS-Classify-Target.                
008680     MOVE WS-Current-Group-Band    TO WS-Classify-Band.                  
008690     PERFORM B0300-Classify-Status.                                      
008700*                                                                        
008710* Total line under the group's host detail lines - all 3                 
008720* pooled windows plus the pooled overall SLA figure and its              
008730* status word.                                                           
008740* 1D/7D/PM come straight from AA310's pooled table - these are           
008750* NOT a re-average of the WS-Dtl-Avail figures already printed           
008760* for the individual hosts above.                                        
008770 AA330-Write-Group-Total-Line.                                           
008780     MOVE WS-Pool-Avail-Pct (1)     TO WS-Tot-Avail-1d.                  
008790     MOVE WS-Pool-Avail-Pct (2)     TO WS-Tot-Avail-7d.                  
008800     MOVE WS-Pool-Avail-Pct (3)     TO WS-Tot-Avail-Pm.                  
008810     MOVE WS-Grp-Overall-Sla-Pct    TO WS-Tot-Overall-Sla.               
008820     MOVE WS-Current-Group-Target   TO WS-Tot-Target.                    
008830     MOVE WS-Status-Word (WS-Status-Code) TO WS-Tot-Status.              
008840     WRITE HA-Report-Line FROM WS-Group-Total-Line                       
008850         AFTER ADVANCING 2 LINES.                                        
008860     WRITE HA-Report-Line FROM WS-Blank-Line                             
008870         AFTER ADVANCING 1 LINE.                                         
008880*                                                                        
008890* Stashes this group's figures in the WS-Group-Summary-Table             
008900* (1 to 500 groups, occurs depending on WS-Group-Count) so the           
008910* AA800 run summary, which prints only after every group has             
008920* gone by, can reprint them without re-reading any file.                 
008930 AA340-Save-Group-Summary.                                               
008940     ADD 1 TO WS-Group-Count.                                            
008950     SET WS-Sum-Ndx TO WS-Group-Count.                                   
008960     MOVE WS-Current-Group-Name                                          
008970         TO WS-Sum-Group-Name (WS-Sum-Ndx).                              
008980     MOVE WS-Current-Group-Target                                        
008990         TO WS-Sum-Target (WS-Sum-Ndx).                                  
009000     MOVE WS-Grp-Host-Cnt TO WS-Sum-Host-Cnt (WS-Sum-Ndx).               
009010     MOVE WS-Grp-Compliant-Cnt                                           
009020         TO WS-Sum-Compliant-Cnt (WS-Sum-Ndx).                           
009030     MOVE WS-Grp-Warning-Cnt TO WS-Sum-Warning-Cnt (WS-Sum-Ndx).         
009040     MOVE WS-Grp-Breach-Cnt  TO WS-Sum-Breach-Cnt (WS-Sum-Ndx).          
009050     MOVE WS-Pool-Avail-Pct (1)                                          
009060         TO WS-Sum-Pool-Avail (WS-Sum-Ndx 1).                            
009070     MOVE WS-Pool-Avail-Pct (2)                                          
009080         TO WS-Sum-Pool-Avail (WS-Sum-Ndx 2).                            
009090     MOVE WS-Pool-Avail-Pct (3)                                          
009100         TO WS-Sum-Pool-Avail (WS-Sum-Ndx 3).                            
009110     MOVE WS-Grp-Overall-Sla-Pct                                         
009120         TO WS-Sum-Overall-Avail (WS-Sum-Ndx).                           
009130     MOVE WS-Status-Code TO WS-Sum-Status-Code (WS-Sum-Ndx).             
009140*                                                                        
009150*****************************************************************        
009160*    AA800 SECTION - RUN SUMMARY, ALL GROUPS.                            
009170*    One line per group, pulled back out of the table AA340              
009180*    built as the groups went by - printed last, after the run           
009190*    has seen every group, so it can stand alone as a single             
009200*    page covering the whole run.                                        
009210*****************************************************************        
009220* 08/10/03 svc - summary section now starts a new page.                  
009230 AA800-Write-Summary-Section.                                            
009240     WRITE HA-Report-Line FROM WS-Blank-Line                             
009250         AFTER ADVANCING TOP-OF-FORM.                                    
009260     WRITE HA-Report-Line FROM WS-Summary-Heading-Line                   
009270         AFTER ADVANCING 1 LINE.                                         
009280     PERFORM AA810-Write-Summary-Line THRU AA810-Exit                    
009290         VARYING WS-Sum-Ndx FROM 1 BY 1                                  
009300         UNTIL WS-Sum-Ndx > WS-Group-Count.                              
009310 AA800-Exit.                                                             
009320     EXIT.                                                               
009330*                                                                        
009340* One summary line - group name, target, host counts by                  
009350* status, all 3 pooled windows and the overall SLA status.               
009360 AA810-Write-Summary-Line.                                               
009370     MOVE WS-Sum-Group-Name (WS-Sum-Ndx) TO WS-Sl-Group-Name.            
009380     MOVE WS-Sum-Target (WS-Sum-Ndx)     TO WS-Sl-Target.                
009390     MOVE WS-Sum-Host-Cnt (WS-Sum-Ndx)   TO WS-Sl-Host-Cnt.              
009400     MOVE WS-Sum-Compliant-Cnt (WS-Sum-Ndx)                              
009410         TO WS-Sl-Compliant-Cnt.                                         
009420     MOVE WS-Sum-Warning-Cnt (WS-Sum-Ndx) TO WS-Sl-Warning-Cnt.          
009430     MOVE WS-Sum-Breach-Cnt (WS-Sum-Ndx)  TO WS-Sl-Breach-Cnt.           
009440     MOVE WS-Sum-Pool-Avail (WS-Sum-Ndx 1) TO WS-Sl-Avail-1d.            
009450     MOVE WS-Sum-Pool-Avail (WS-Sum-Ndx 2) TO WS-Sl-Avail-7d.            
009460     MOVE WS-Sum-Pool-Avail (WS-Sum-Ndx 3) TO WS-Sl-Avail-Pm.            
009470     MOVE WS-Sum-Overall-Avail (WS-Sum-Ndx)                              
009480         TO WS-Sl-Overall-Sla.                                           
009490     MOVE WS-Status-Word (WS-Sum-Status-Code (WS-Sum-Ndx))               
009500         TO WS-Sl-Status.                                                
009510     WRITE HA-Report-Line FROM WS-Summary-Line                           
009520         AFTER ADVANCING 1 LINE.                                         
009530 AA810-Exit.                                                             
009540     EXIT.                                                               
009550*                                                                        
009560* Closes all 5 files - run is over, report is complete.                  
009570 AA900-Close-Files.                                                      
009580     CLOSE HA-Control-File                                               
009590           HA-Group-File                                                 
009600           HA-Host-File                                                  
009610           HA-Event-File                                                 
009620           HA-Report-File.                                               
009630*                                                                        
009640* Console trailer for the overnight run log - one line per               
009650* group (AA920 below) after the files are closed, so the                 
009660* support desk can see the run finished clean without opening            
009670* the printed report.                                                    
009680 AA910-Display-Run-Complete.                                             
009690     DISPLAY "HASLARPT RUN COMPLETE, GROUPS PROCESSED = "                
009700         WS-Group-Count.                                                 
009710     PERFORM AA920-Display-One-Group-Line THRU AA920-Exit                
009720         VARYING WS-Sum-Ndx FROM 1 BY 1                                  
009730         UNTIL WS-Sum-Ndx > WS-Group-Count.                              
009740 AA910-Exit.                                                             
009750     EXIT.                                                               
009760*                                                                        
009770* 14/05/04 svc - SLA target added to the support desk's                  
009780*                console line, per overnight run desk request -          
009790*                they were having to turn back to the printed            
009800*                report just to see what a group's target was.           
009810 AA920-Display-One-Group-Line.                                           
009820     MOVE SPACES TO WS-Diag-Line.                                        
009830     STRING WS-Sum-Group-Name (WS-Sum-Ndx)  DELIMITED BY SIZE            
009840             " TARGET="         DELIMITED BY SIZE                        
009850             WS-Sum-Target (WS-Sum-Ndx)      DELIMITED BY SIZE           
009860             " HOSTS="          DELIMITED BY SIZE                        
009870             WS-Sum-Host-Cnt (WS-Sum-Ndx)    DELIMITED BY SIZE           
009880             " COMPLIANT="      DELIMITED BY SIZE                        
009890             WS-Sum-Compliant-Cnt (WS-Sum-Ndx) DELIMITED BY SIZE         
009900             " WARNING="        DELIMITED BY SIZE                        
009910             WS-Sum-Warning-Cnt (WS-Sum-Ndx)  DELIMITED BY SIZE          
009920             " BREACH="         DELIMITED BY SIZE                        
009930             WS-Sum-Breach-Cnt (WS-Sum-Ndx)   DELIMITED BY SIZE          
009940         INTO WS-Diag-Line.                                              
009950     DISPLAY WS-Diag-Line.                                               
009960 AA920-Exit.                                                             
009970     EXIT.                                                               
009980*                                                                        
009990*****************************************************************        
010000*    B0000 SECTION - AVAILABILITY CALCULATOR (LOGICAL SUBPROGRAM).        
010010*    Loads one host's outage events, then derives its 1-day,             
010020*    7-day and previous-month availability percentages.                  
010030*****************************************************************        
010040* Events are in HT-Host-Id order in the file, same as HOSTS,             
010050* so this host's run of events ends the moment the key changes           
010060* (or the file runs out) - no held-record buffer needed, same            
010070* match-and-read idiom as the group/host break above it.                 
010080 B0000-Load-Host-Events.                                                 
010090     MOVE ZERO TO WS-Event-Count.                                        
010100     PERFORM B0010-Add-One-Event THRU B0010-Exit                         
010110         UNTIL EVENT-EOF                                                 
010120         OR EV-Host-Id NOT = HT-Host-Id.                                 
010130 B0000-Exit.                                                             
010140     EXIT.                                                               
010150*                                                                        
010160* 07/07/95 rjh - only P (ping outage) events count toward                
010170*                downtime - other event types are skipped here.          
010180 B0010-Add-One-Event.                                                    
010190     IF EV-Type = "P"                                                    
010200         ADD 1 TO WS-Event-Count                                         
010210         SET WS-Event-Ndx TO WS-Event-Count                              
010220         MOVE EV-Start-Time TO WS-Evt-Start (WS-Event-Ndx)               
010230         MOVE EV-End-Time   TO WS-Evt-End (WS-Event-Ndx)                 
010240     END-IF.                                                             
010250     PERFORM ZZ030-Read-Event-Rec.                                       
010260 B0010-Exit.                                                             
010270     EXIT.                                                               
010280*                                                                        
010290* Derives all 3 windows (1-day, 7-day, previous month) for the           
010300* host currently loaded into WS-Evt-Start/End by B0000 above -           
010310* window boundaries themselves come from the CONTROL record,             
010320* read once per run, not from anything host-specific.                    
010330 B0100-Calc-Availabilities.                                              
010340     PERFORM B0110-Calc-One-Window THRU B0110-Exit                       
010350         VARYING WS-Win-Ndx FROM 1 BY 1                                  
010360         UNTIL WS-Win-Ndx > 3.                                           
010370 B0100-Exit.                                                             
010380     EXIT.                                                               
010390*                                                                        
010400* Total seconds in this window, down seconds accumulated                 
010410* event-by-event by B0120 below, then availability = the                 
010420* fraction of the window NOT down, times 100, rounded to 2               
010430* decimal places (the precision the printed columns carry).              
010440 B0110-Calc-One-Window.                                                  
010450     COMPUTE WS-Host-Total-Secs (WS-Win-Ndx) =                           
010460         CT-Win-Till (WS-Win-Ndx) - CT-Win-From (WS-Win-Ndx).            
010470     MOVE ZERO TO WS-Host-Down-Secs (WS-Win-Ndx).                        
010480     PERFORM B0120-Accum-One-Event THRU B0120-Exit                       
010490         VARYING WS-Event-Ndx FROM 1 BY 1                                
010500         UNTIL WS-Event-Ndx > WS-Event-Count.                            
010510* A window with zero total seconds (the two control-file times           
010520* for it came out equal) has nothing to measure downtime                 
010530* against - treated as fully available, not zero, so a host              
010540* with an empty window is not dragged into BREACH for a                  
010550* window the run was never really asking about.                          
010560     IF WS-Host-Total-Secs (WS-Win-Ndx) = ZERO                           
010570         MOVE 100.00 TO WS-Host-Avail-Pct (WS-Win-Ndx)                   
010580     ELSE                                                                
010590         COMPUTE WS-Host-Avail-Pct (WS-Win-Ndx) ROUNDED =                
010600             ((WS-Host-Total-Secs (WS-Win-Ndx) -                         
010610               WS-Host-Down-Secs (WS-Win-Ndx)) * 100) /                  
010620               WS-Host-Total-Secs (WS-Win-Ndx)                           
010630     END-IF.                                                             
010640 B0110-Exit.                                                             
010650     EXIT.                                                               
010660*                                                                        
010670* 11/11/96 mfk - a zero EV-End-Time (still open) now runs to             
010680*                the end of the window being measured.                   
010690* One event tested against one window - clips the event to the           
010700* window's boundaries (an event can start before the window or           
010710* run past it) and adds whatever overlap remains to the down             
010720* seconds; an event wholly outside the window contributes zero           
010730* once clipped, which the final IF below catches.                        
010740 B0120-Accum-One-Event.                                                  
010750     MOVE CT-Win-From (WS-Win-Ndx) TO WS-Ovl-From.                       
010760     MOVE CT-Win-Till (WS-Win-Ndx) TO WS-Ovl-Till.                       
010770     MOVE WS-Evt-Start (WS-Event-Ndx) TO WS-Ovl-Evt-Start.               
010780     IF WS-Evt-End (WS-Event-Ndx) = ZERO                                 
010790         MOVE CT-Win-Till (WS-Win-Ndx) TO WS-Ovl-Evt-End                 
010800     ELSE                                                                
010810         MOVE WS-Evt-End (WS-Event-Ndx) TO WS-Ovl-Evt-End                
010820     END-IF.                                                             
010830*        Clip the event's start forward to the window's start            
010840*        if it began earlier.                                            
010850     IF WS-Ovl-Evt-Start < WS-Ovl-From                                   
010860         MOVE WS-Ovl-From TO WS-Ovl-Evt-Start                            
010870     END-IF.                                                             
010880*        Clip the event's end back to the window's end if it             
010890*        ran (or is still running) past it.                              
010900     IF WS-Ovl-Evt-End > WS-Ovl-Till                                     
010910         MOVE WS-Ovl-Till TO WS-Ovl-Evt-End                              
010920     END-IF.                                                             
010930*        Anything left after clipping is genuine overlap.                
010940     IF WS-Ovl-Evt-End > WS-Ovl-Evt-Start                                
010950         COMPUTE WS-Host-Down-Secs (WS-Win-Ndx) =                        
010960             WS-Host-Down-Secs (WS-Win-Ndx) +                            
010970             WS-Ovl-Evt-End - WS-Ovl-Evt-Start                           
010980     END-IF.                                                             
010990 B0120-Exit.                                                             
011000     EXIT.                                                               
011010*                                                                        
011020* Selects which of the 3 windows (1/2/3) is this run's device            
011030* SLA figure, from the CONTROL record's CT-Period - DAY, WEEK            
011040* or otherwise MONTH.  Computed once, in AA030, and held in              
011050* WS-Device-Sla-Window for every group and host in the run -             
011060* a bad or missing CT-Period falls through to MONTH rather               
011070* than aborting (see the remark on AA030 above).                         
011080 B0200-Select-Device-Sla.                                                
011090     EVALUATE TRUE                                                       
011100         WHEN RUN-PERIOD-DAY                                             
011110             MOVE 1 TO WS-Device-Sla-Window                              
011120         WHEN RUN-PERIOD-WEEK                                            
011130             MOVE 2 TO WS-Device-Sla-Window                              
011140         WHEN OTHER                                                      
011150             MOVE 3 TO WS-Device-Sla-Window                              
011160     END-EVALUATE.                                                       
011170*                                                                        
011180* Shared classifier - caller sets WS-Classify-Pct/Target/Band            
011190* before the PERFORM, result comes back in WS-Status-Code.               
011200* COMPLIANT at or above target, WARNING inside the orange band           
011210* below target, BREACH anything lower - used identically for a           
011220* single host (AA200) and for a group's pooled figure (AA300),           
011230* so the SLA policy is expressed in exactly one place.                   
011240 B0300-Classify-Status.                                                  
011250     IF WS-Classify-Pct >= WS-Classify-Target                            
011260         SET STATUS-COMPLIANT TO TRUE                                    
011270     ELSE                                                                
011280         IF WS-Classify-Pct >=                                           
011290                 (WS-Classify-Target - WS-Classify-Band)                 
011300             SET STATUS-WARNING TO TRUE                                  
011310         ELSE                                                            
011320             SET STATUS-BREACH TO TRUE                                   
011330         END-IF                                                          
011340     END-IF.                                                             
011350*                                                                        
011360*****************************************************************        
011370*    ZZ SECTION - SHARED UTILITY READS.                                  
011380*    Plain sequential reads, one per file, AT END falling                
011390*    through to CONTINUE - EOF is always picked up by the                
011400*    caller testing the matching 88-level (GROUP-EOF/HOST-EOF/           
011410*    EVENT-EOF), never tested here.                                      
011420*****************************************************************        
011430 ZZ010-Read-Group-Rec.                                                   
011440     READ HA-Group-File                                                  
011450         AT END                                                          
011460             CONTINUE                                                    
011470     END-READ.                                                           
011480*                                                                        
011490 ZZ020-Read-Host-Rec.                                                    
011500     READ HA-Host-File                                                   
011510         AT END                                                          
011520             CONTINUE                                                    
011530     END-READ.                                                           
011540*                                                                        
011550 ZZ030-Read-Event-Rec.                                                   
011560     READ HA-Event-File                                                  
011570         AT END                                                          
011580             CONTINUE                                                    
011590     END-READ.                                                           
011600*                                                                        
011610* Common abort path for every HA0nn error in WS-Error-Table -            
011620* message to the console, non-zero return code for the job               
011630* scheduler, run stops here.                                             
011640 ZZ900-Display-Error-And-Abort.                                          
011650     DISPLAY WS-Error-Msg (WS-Error-Ix).                                 
011660     MOVE 16 TO RETURN-CODE.                                             
011670     STOP RUN.                                                           
